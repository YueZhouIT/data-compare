000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    FCDIFREC  --  DIFFERENCE-FILE OUTPUT RECORD                  00000300
000400*                                                                 00000400
000500*    ONE ROW PER KEY THAT DID NOT RECONCILE BETWEEN THE SOURCE    00000500
000600*    AND TARGET EXTRACTS FOR A GIVEN RULE.  WRITTEN IN MERGE      00000600
000700*    ORDER, NO KEY OF ITS OWN -- SEE FLDCMPR PARA 430.            00000700
000800*                                                                 00000800
000900*    2011-04-06  RSK  ORIGINAL MEMBER.                            00000900
001000*    2015-01-30  RSK  REQ CR-2003 - ADDED DIFF-FIELD-NAME SO A    00001000
001100*                     RUN COVERING SEVERAL RULES CAN BE SORTED    00001100
001200*                     BACK APART BY FIELD FOR THE AUDIT DESK.     00001200
001300*    2003-09-12  RSK  REQ CR-1522 - PARAGRAPH CROSS-REFERENCE     00001300
001400*                     ABOVE STILL SAID PARA 340; FLDCMPR HAS      00001400
001500*                     CALLED IT 430-WRITE-DIFFERENCE-RECORD       00001500
001600*                     SINCE THE CR-1466 RENUMBER.  CORRECTED.     00001600
001700***************************************************************** 00001700
001800 01  DIFFERENCE-REC.                                              00001800
001900     05  DIFF-KEY                       PIC X(10).                00001900
002000     05  DIFF-TYPE                      PIC X(15).                00002000
002100         88  DIFF-SOURCE-ONLY           VALUE 'SOURCE-ONLY    '.  00002100
002200         88  DIFF-TARGET-ONLY           VALUE 'TARGET-ONLY    '.  00002200
002300         88  DIFF-VALUE-DIFFERENT       VALUE 'VALUE-DIFFERENT'.  00002300
002400     05  DIFF-SOURCE-VALUE              PIC X(30).                00002400
002500     05  DIFF-TARGET-VALUE              PIC X(30).                00002500
002600     05  DIFF-FIELD-NAME                PIC X(20).                00002600
002700     05  FILLER                         PIC X(05)  VALUE SPACES.  00002700
