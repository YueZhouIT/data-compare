000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    FCCTLREC  --  RULE-CONTROL-FILE INPUT RECORD                 00000300
000400*                                                                 00000400
000500*    ONE RECORD PER CONFIGURED COMPARISON RULE, READ IN THE       00000500
000600*    ORDER THE RULES ARE TO RUN.  REPLACES THE PROPERTIES FILE    00000600
000700*    THE ON-LINE COUSIN OF THIS JOB READS AT STARTUP.             00000700
000800*                                                                 00000800
000900*    TO SKIP A RULE FOR A GIVEN NIGHT'S RUN, SET CTL-ENABLED-SW   00000900
001000*    TO 'N' RATHER THAN REMOVING ITS CARD -- KEEPS THE CONTROL    00001000
001100*    FILE SELF-DOCUMENTING FOR THE NEXT SHIFT.                    00001100
001200*                                                                 00001200
001300*    2011-04-06  RSK  ORIGINAL MEMBER.                            00001300
001400*    2014-06-11  RSK  REQ CR-1690 - WIDENED THE TWO FILE-NAME     00001400
001500*                     FIELDS TO X(40), THE 8-CHAR DD-NAME STYLE   00001500
001600*                     RAN OUT OF ROOM ONCE EXTRACTS MOVED OFF     00001600
001700*                     TAPE ONTO THE UNIX FILE SYSTEM.             00001700
001800***************************************************************** 00001800
001900 01  RULE-CONTROL-REC.                                            00001900
002000     05  CTL-RULE-NAME                  PIC X(20).                00002000
002100     05  CTL-RULE-DESC                  PIC X(40).                00002100
002200     05  CTL-SOURCE-FILE-NAME           PIC X(40).                00002200
002300     05  CTL-TARGET-FILE-NAME           PIC X(40).                00002300
002400     05  CTL-FIELD-NAME                 PIC X(20).                00002400
002500     05  CTL-ENABLED-SW                 PIC X(01).                00002500
002600         88  CTL-RULE-ENABLED           VALUE 'Y'.                00002600
002700         88  CTL-RULE-DISABLED          VALUE 'N'.                00002700
002800     05  FILLER                         PIC X(09)  VALUE SPACES.  00002800
