000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    FCRESREC  --  RESULT-FILE SUMMARY RECORD (ONE PER RULE)      00000300
000400*                                                                 00000400
000500*    WRITTEN ONCE PER ENABLED RULE, IMMEDIATELY AFTER THE         00000500
000600*    MERGE-COMPARE PASS FOR THAT RULE COMPLETES (OR ABENDS).      00000600
000700*    SEE FLDCMPR PARA 900-WRITE-RULE-RESULT.                      00000700
000800*                                                                 00000800
000900*    2011-04-06  RSK  ORIGINAL MEMBER.                            00000900
001000*    2016-11-02  RSK  REQ CR-2288 - RES-STATUS WIDENED TO X(7)    00001000
001100*                     SO 'FAILED' STILL LEAVES ROOM FOR THE       00001100
001200*                     LONGER 'SUCCESS' VALUE, BOTH LEFT-JUSTIFIED.00001200
001300***************************************************************** 00001300
001400 01  RULE-RESULT-REC.                                             00001400
001500     05  RES-RULE-NAME                  PIC X(20).                00001500
001600     05  RES-RULE-DESC                  PIC X(40).                00001600
001700     05  RES-TOTAL-RECORDS              PIC 9(09).                00001700
001800     05  RES-DIFFERENCE-COUNT           PIC 9(09).                00001800
001900     05  RES-SOURCE-ONLY-COUNT          PIC 9(09).                00001900
002000     05  RES-TARGET-ONLY-COUNT          PIC 9(09).                00002000
002100     05  RES-VALUE-DIFF-COUNT           PIC 9(09).                00002100
002200     05  RES-STATUS                     PIC X(07).                00002200
002300         88  RES-STATUS-SUCCESS         VALUE 'SUCCESS'.          00002300
002400         88  RES-STATUS-FAILED          VALUE 'FAILED '.          00002400
002500     05  FILLER                         PIC X(08)  VALUE SPACES.  00002500
