000100 IDENTIFICATION DIVISION.                                         00000100
000200*************************************************************     00000200
000300 PROGRAM-ID.     FLDCMPR.                                         00000300
000400 AUTHOR.         R S KOWALCZYK.                                   00000400
000500 INSTALLATION.   SYSTEMS GROUP - AUDIT AND RECONCILIATION UNIT.   00000500
000600 DATE-WRITTEN.   04/06/91.                                        00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.       NON-CONFIDENTIAL.                                00000800
000900*************************************************************     00000900
001000*                                                           *     00001000
001100*   FLDCMPR -- FIELD COMPARATOR, NIGHTLY MASTER RECONCILE   *     00001100
001200*                                                           *     00001200
001300*   DRIVES ONE OR MORE COMPARISON RULES READ FROM THE       *     00001300
001400*   RULE-CONTROL-FILE, ONE RULE AT A TIME, IN THE ORDER     *     00001400
001500*   THE CARDS APPEAR.  FOR EACH ENABLED RULE THE SOURCE     *     00001500
001600*   AND TARGET EXTRACTS NAMED ON THE RULE CARD ARE OPENED   *     00001600
001700*   AND MERGE-COMPARED BY KEY (BOTH EXTRACTS MUST ARRIVE    *     00001700
001800*   FROM THE FEEDER JOB IN ASCENDING KEY SEQUENCE -- THIS   *     00001800
001900*   PROGRAM DOES NOT SORT THEM).  A ROW IS WRITTEN TO THE   *     00001900
002000*   DIFFERENCE-FILE FOR EVERY KEY THAT DOES NOT RECONCILE,  *     00002000
002100*   AND ONE SUMMARY ROW IS WRITTEN TO THE RESULT-FILE FOR   *     00002100
002200*   THE RULE WHEN IT FINISHES (OR ABENDS).                  *     00002200
002300*                                                           *     00002300
002400*   A RULE THAT FAILS -- BAD OPEN, BAD READ -- IS MARKED    *     00002400
002500*   FAILED ON THE RESULT-FILE WITH ZERO COUNTS AND THE      *     00002500
002600*   RUN CONTINUES ON TO THE NEXT RULE CARD.  ONE BAD RULE   *     00002600
002700*   NEVER STOPS THE REST OF THE NIGHT'S RECONCILE.          *     00002700
002800*                                                           *     00002800
002900*   THE ACTUAL KEY-PRESENCE CLASSIFY AND VALUE COMPARE IS   *     00002900
003000*   DONE BY SUBROUTINE FCMPCMPV, CALLED ONCE PER DISTINCT   *     00003000
003100*   KEY OUT OF PARAGRAPH 420.  SEE THAT MEMBER FOR THE      *     00003100
003200*   COMPARE RULES THEMSELVES.                               *     00003200
003300*                                                           *     00003300
003400*   CHANGE LOG.                                              *    00003400
003500*   --------------------------------------------------------*     00003500
003600*   04/06/91  RSK  ORIGINAL PROGRAM, REQ CR-0512.            *    00003600
003700*   09/14/91  RSK  ADDED THE PER-RULE FAILED-STATUS PATH SO  *    00003700
003800*                  A BAD SOURCE EXTRACT DOESN'T TAKE DOWN    *    00003800
003900*                  THE REST OF THE NIGHT'S RULE CARDS.       *    00003900
004000*   02/02/93  TDM  FIXED VALUE-DIFFERENT MISSPELLED AS       *    00004000
004100*                  VALUE-DIFFERANT ON THE FCMPCMPV CALL,     *    00004100
004200*                  REQ CR-0819 (COMPANION FIX IN FCMPCMPV).  *    00004200
004300*   07/19/94  RSK  CLARIFIED COMMENTS PER AUDIT DESK WALK-    *   00004300
004400*                  THROUGH -- NO LOGIC CHANGE.                *   00004400
004500*   11/03/95  TDM  ADDED THE RUN-TOTAL DISPLAY AT 990 FOR     *   00004500
004600*                  THE NIGHTLY RUN LOG, REQ CR-1042.          *   00004600
004700*   01/22/97  RSK  RAISED ALL WS COUNTERS TO S9(9) COMP, THE  *   00004700
004800*                  BIGGEST POLICY-MASTER RULE WAS WRAPPING    *   00004800
004900*                  PAST S9(4) PARTWAY THROUGH A RUN.          *   00004900
005000*   08/11/98  TDM  Y2K REMEDIATION REVIEW -- CTL-RULE-NAME    *   00005000
005100*                  AND FILE NAMES CARRY NO CENTURY-SENSITIVE  *   00005100
005200*                  DATA.  DATE-WRITTEN LEFT AS-IS FOR THE     *   00005200
005300*                  AUDIT TRAIL.  SIGNED OFF PER Y2K PROJECT   *   00005300
005400*                  CR-1200.                                   *   00005400
005500*   03/30/00  RSK  REQ CR-1305 - PASS DIFF-FIELD-NAME THROUGH *   00005500
005600*                  TO FCMPCMPV FOR THE 2000 AUDIT DESK        *   00005600
005700*                  REWRITE OF THE DIFFERENCE REPORT.          *   00005700
005800*   06/17/02  TDM  REQ CR-1466 - MOVED THE EXTRACT FILE NAMES *   00005800
005900*                  OFF TAPE DD CARDS ONTO THE RULE-CONTROL    *   00005900
006000*                  RECORD SO EACH RULE CAN NAME ITS OWN       *   00006000
006100*                  SOURCE AND TARGET FILE (SEE 300-OPEN-      *   00006100
006200*                  EXTRACT-FILES).                            *   00006200
006300*   09/12/03  RSK  REQ CR-1522 - 310-READ-SOURCE-RECORD WAS  *    00006300
006400*                  ALSO BUMPING WS-TOTAL-RECORDS ON EVERY    *    00006400
006500*                  SOURCE READ, DOUBLE-COUNTING AGAINST THE  *    00006500
006600*                  PER-KEY ADD IN 420-CALL-COMPARATOR.       *    00006600
006700*                  REMOVED -- 420 IS NOW THE ONLY PLACE THAT *    00006700
006800*                  COUNTS A KEY.                             *    00006800
006900*************************************************************     00006900
007000 ENVIRONMENT DIVISION.                                            00007000
007100 CONFIGURATION SECTION.                                           00007100
007200 SOURCE-COMPUTER.  IBM-390.                                       00007200
007300 OBJECT-COMPUTER.  IBM-390.                                       00007300
007400 SPECIAL-NAMES.                                                   00007400
007500     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON                      00007500
007600            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00007600
007700 INPUT-OUTPUT SECTION.                                            00007700
007800 FILE-CONTROL.                                                    00007800
007900                                                                  00007900
008000     SELECT RULE-CONTROL-FILE ASSIGN TO RULECTL                   00008000
008100         ACCESS IS SEQUENTIAL                                     00008100
008200         FILE STATUS IS WS-RULECTL-STATUS.                        00008200
008300                                                                  00008300
008400     SELECT SOURCE-FILE ASSIGN TO WS-SOURCE-FILE-NAME             00008400
008500         ACCESS IS SEQUENTIAL                                     00008500
008600         FILE STATUS IS WS-SOURCE-STATUS.                         00008600
008700                                                                  00008700
008800     SELECT TARGET-FILE ASSIGN TO WS-TARGET-FILE-NAME             00008800
008900         ACCESS IS SEQUENTIAL                                     00008900
009000         FILE STATUS IS WS-TARGET-STATUS.                         00009000
009100                                                                  00009100
009200     SELECT DIFFERENCE-FILE ASSIGN TO DIFFFILE                    00009200
009300         ACCESS IS SEQUENTIAL                                     00009300
009400         FILE STATUS IS WS-DIFFFILE-STATUS.                       00009400
009500                                                                  00009500
009600     SELECT RESULT-FILE ASSIGN TO RESULTFL                        00009600
009700         ACCESS IS SEQUENTIAL                                     00009700
009800         FILE STATUS IS WS-RESULTFL-STATUS.                       00009800
009900                                                                  00009900
010000*************************************************************     00010000
010100 DATA DIVISION.                                                   00010100
010200 FILE SECTION.                                                    00010200
010300                                                                  00010300
010400 FD  RULE-CONTROL-FILE                                            00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY FCCTLREC.                                                   00010600
010700                                                                  00010700
010800 FD  SOURCE-FILE                                                  00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY FCEXTREC REPLACING ==:SIDE:== BY ==SOURCE==.                00011000
011100                                                                  00011100
011200 FD  TARGET-FILE                                                  00011200
011300     RECORDING MODE IS F.                                         00011300
011400 COPY FCEXTREC REPLACING ==:SIDE:== BY ==TARGET==.                00011400
011500                                                                  00011500
011600 FD  DIFFERENCE-FILE                                              00011600
011700     RECORDING MODE IS F.                                         00011700
011800 COPY FCDIFREC.                                                   00011800
011900                                                                  00011900
012000 FD  RESULT-FILE                                                  00012000
012100     RECORDING MODE IS F.                                         00012100
012200 COPY FCRESREC.                                                   00012200
012300                                                                  00012300
012400*************************************************************     00012400
012500 WORKING-STORAGE SECTION.                                         00012500
012600                                                                  00012600
012700*************************************************************     00012700
012800*    FILE STATUS / EOF SWITCHES                            *      00012800
012900*************************************************************     00012900
013000 01  WS-FILE-STATUS-AREA.                                         00013000
013100     05  WS-RULECTL-STATUS       PIC X(02)  VALUE '00'.           00013100
013200         88  WS-RULECTL-OK       VALUE '00'.                      00013200
013300         88  WS-RULECTL-EOF      VALUE '10'.                      00013300
013400     05  WS-SOURCE-STATUS        PIC X(02)  VALUE '00'.           00013400
013500         88  WS-SOURCE-OK        VALUE '00'.                      00013500
013600         88  WS-SOURCE-EOF       VALUE '10'.                      00013600
013700     05  WS-TARGET-STATUS        PIC X(02)  VALUE '00'.           00013700
013800         88  WS-TARGET-OK        VALUE '00'.                      00013800
013900         88  WS-TARGET-EOF       VALUE '10'.                      00013900
014000     05  WS-DIFFFILE-STATUS      PIC X(02)  VALUE '00'.           00014000
014100         88  WS-DIFFFILE-OK      VALUE '00'.                      00014100
014200     05  WS-RESULTFL-STATUS      PIC X(02)  VALUE '00'.           00014200
014300         88  WS-RESULTFL-OK      VALUE '00'.                      00014300
014400                                                                  00014400
014500 01  WS-CONTROL-EOF-SW           PIC X(01)  VALUE 'N'.            00014500
014600     88  WS-CONTROL-EOF          VALUE 'Y'.                       00014600
014700                                                                  00014700
014800*************************************************************     00014800
014900*    RULE-LEVEL SWITCH GROUP -- REDEFINED AS ONE 3-CHAR      *    00014900
015000*    TRACE CODE SO 950-DUMP-TRACE CAN LOG ALL THREE IN ONE   *    00015000
015100*    FIELD, SAME HABIT AS THE FCMPCMPV SWITCH GROUP.         *    00015100
015200*************************************************************     00015200
015300 01  WS-SWITCH-AREA.                                              00015300
015400     05  WS-SOURCE-EOF-SW        PIC X(01)  VALUE 'N'.            00015400
015500         88  WS-SOURCE-AT-EOF    VALUE 'Y'.                       00015500
015600     05  WS-TARGET-EOF-SW        PIC X(01)  VALUE 'N'.            00015600
015700         88  WS-TARGET-AT-EOF    VALUE 'Y'.                       00015700
015800     05  WS-RULE-FAILED-SW       PIC X(01)  VALUE 'N'.            00015800
015900         88  WS-RULE-HAS-FAILED  VALUE 'Y'.                       00015900
016000 01  WS-SWITCH-TRACE-CODE REDEFINES WS-SWITCH-AREA PIC X(03).     00016000
016100                                                                  00016100
016200*************************************************************     00016200
016300*    DYNAMIC EXTRACT FILE NAMES -- MOVED HERE FROM THE      *     00016300
016400*    RULE-CONTROL RECORD BEFORE EACH OPEN (SEE 300).        *     00016400
016500*    REQ CR-1466, 06/17/02.                                  *    00016500
016600*************************************************************     00016600
016700 01  WS-SOURCE-FILE-NAME         PIC X(40)  VALUE SPACES.         00016700
016800 01  WS-TARGET-FILE-NAME         PIC X(40)  VALUE SPACES.         00016800
016900 01  WS-SOURCE-FILE-BREAKOUT REDEFINES WS-SOURCE-FILE-NAME.       00016900
017000     05  WS-SOURCE-DDNAME-PORTION PIC X(08).                      00017000
017100     05  FILLER                   PIC X(32).                      00017100
017200                                                                  00017200
017300*************************************************************     00017300
017400*    PER-RULE ACCUMULATORS                                   *    00017400
017500*************************************************************     00017500
017600 01  WS-RULE-COUNTERS.                                            00017600
017700     05  WS-TOTAL-RECORDS        PIC S9(9)  COMP  VALUE +0.       00017700
017800     05  WS-DIFFERENCE-COUNT     PIC S9(9)  COMP  VALUE +0.       00017800
017900     05  WS-SOURCE-ONLY-COUNT    PIC S9(9)  COMP  VALUE +0.       00017900
018000     05  WS-TARGET-ONLY-COUNT    PIC S9(9)  COMP  VALUE +0.       00018000
018100     05  WS-VALUE-DIFF-COUNT     PIC S9(9)  COMP  VALUE +0.       00018100
018200 01  WS-RUN-COUNTERS.                                             00018200
018300     05  WS-RULES-READ           PIC S9(9)  COMP  VALUE +0.       00018300
018400     05  WS-RULES-PROCESSED      PIC S9(9)  COMP  VALUE +0.       00018400
018500     05  WS-RULES-FAILED         PIC S9(9)  COMP  VALUE +0.       00018500
018600     05  WS-RULES-SKIPPED        PIC S9(9)  COMP  VALUE +0.       00018600
018700                                                                  00018700
018800*************************************************************     00018800
018900*    KEY HOLD AREAS FOR THE MERGE-COMPARE READ-AHEAD LOGIC   *    00018900
019000*    (SAME SHAPE AS THE CUSTOMER/TRANSACTION MERGE THIS      *    00019000
019100*    SHOP HAS RUN FOR YEARS -- SEE 400 BELOW).                *   00019100
019200*************************************************************     00019200
019300 01  WS-COMPARE-KEY               PIC X(10)  VALUE SPACES.        00019300
019400                                                                  00019400
019500*************************************************************     00019500
019600*    PARAGRAPH TRACE / RUN-DATE                              *    00019600
019700*************************************************************     00019700
019800 01  PARA-NAME                    PIC X(30)  VALUE SPACES.        00019800
019900 01  SYSTEM-DATE-AND-TIME.                                        00019900
020000     05  CURRENT-DATE.                                            00020000
020100         10  CURRENT-YEAR         PIC 9(2).                       00020100
020200         10  CURRENT-MONTH        PIC 9(2).                       00020200
020300         10  CURRENT-DAY          PIC 9(2).                       00020300
020400     05  CURRENT-TIME.                                            00020400
020500         10  CURRENT-HOUR         PIC 9(2).                       00020500
020600         10  CURRENT-MINUTE       PIC 9(2).                       00020600
020700         10  CURRENT-SECOND       PIC 9(2).                       00020700
020800         10  CURRENT-HNDSEC       PIC 9(2).                       00020800
020900 01  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE PIC 9(6).        00020900
021000                                                                  00021000
021100*************************************************************     00021100
021200*    LINKAGE PASS-THRU FOR THE FCMPCMPV CALL                 *    00021200
021300*************************************************************     00021300
021400 01  WS-CMPV-SOURCE-PRESENT-SW    PIC X(01)  VALUE 'N'.           00021400
021500     88  WS-CMPV-SOURCE-PRESENT   VALUE 'Y'.                      00021500
021600 01  WS-CMPV-TARGET-PRESENT-SW    PIC X(01)  VALUE 'N'.           00021600
021700     88  WS-CMPV-TARGET-PRESENT   VALUE 'Y'.                      00021700
021800 01  WS-CMPV-SOURCE-VALUE         PIC X(30)  VALUE SPACES.        00021800
021900 01  WS-CMPV-TARGET-VALUE         PIC X(30)  VALUE SPACES.        00021900
022000 01  WS-CMPV-DIFF-TYPE            PIC X(15)  VALUE SPACES.        00022000
022100 01  WS-CMPV-DIFF-SOURCE-VALUE    PIC X(30)  VALUE SPACES.        00022100
022200 01  WS-CMPV-DIFF-TARGET-VALUE    PIC X(30)  VALUE SPACES.        00022200
022300 01  WS-CMPV-DIFFERENCE-FOUND-SW  PIC X(01)  VALUE 'N'.           00022300
022400     88  WS-CMPV-DIFFERENCE-FOUND VALUE 'Y'.                      00022400
022500                                                                  00022500
022600*************************************************************     00022600
022700 PROCEDURE DIVISION.                                              00022700
022800*************************************************************     00022800
022900                                                                  00022900
023000 000-MAIN-DRIVER.                                                 00023000
023100     ACCEPT CURRENT-DATE FROM DATE.                               00023100
023200     ACCEPT CURRENT-TIME FROM TIME.                               00023200
023300     DISPLAY 'FLDCMPR STARTED DATE = ' CURRENT-MONTH '/'          00023300
023400             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.         00023400
023500     IF WS-TRACE-SWITCH-ON                                        00023500
023600         DISPLAY 'FLDCMPR RUN-DATE NUMERIC = '                    00023600
023700                 CURRENT-DATE-NUMERIC                             00023700
023800     END-IF.                                                      00023800
023900                                                                  00023900
024000     PERFORM 100-OPEN-STATIC-FILES.                               00024000
024100     PERFORM 110-READ-RULE-CONTROL.                               00024100
024200     PERFORM 200-PROCESS-ONE-RULE THRU 200-EXIT                   00024200
024300             UNTIL WS-CONTROL-EOF.                                00024300
024400     PERFORM 990-CLOSE-STATIC-FILES.                              00024400
024500                                                                  00024500
024600     DISPLAY 'FLDCMPR RULES READ......: ' WS-RULES-READ.          00024600
024700     DISPLAY 'FLDCMPR RULES PROCESSED.: ' WS-RULES-PROCESSED.     00024700
024800     DISPLAY 'FLDCMPR RULES FAILED....: ' WS-RULES-FAILED.        00024800
024900     DISPLAY 'FLDCMPR RULES SKIPPED...: ' WS-RULES-SKIPPED.       00024900
025000     GOBACK.                                                      00025000
025100                                                                  00025100
025200 100-OPEN-STATIC-FILES.                                           00025200
025300     OPEN INPUT  RULE-CONTROL-FILE.                               00025300
025400     OPEN OUTPUT DIFFERENCE-FILE.                                 00025400
025500     OPEN OUTPUT RESULT-FILE.                                     00025500
025600     IF NOT WS-RULECTL-OK                                         00025600
025700         DISPLAY 'FLDCMPR - CANNOT OPEN RULE-CONTROL-FILE RC='    00025700
025800                 WS-RULECTL-STATUS                                00025800
025900         MOVE 16 TO RETURN-CODE                                   00025900
026000         MOVE 'Y' TO WS-CONTROL-EOF-SW                            00026000
026100     END-IF.                                                      00026100
026200     IF NOT WS-DIFFFILE-OK                                        00026200
026300         DISPLAY 'FLDCMPR - CANNOT OPEN DIFFERENCE-FILE RC='      00026300
026400                 WS-DIFFFILE-STATUS                               00026400
026500         MOVE 16 TO RETURN-CODE                                   00026500
026600         MOVE 'Y' TO WS-CONTROL-EOF-SW                            00026600
026700     END-IF.                                                      00026700
026800     IF NOT WS-RESULTFL-OK                                        00026800
026900         DISPLAY 'FLDCMPR - CANNOT OPEN RESULT-FILE RC='          00026900
027000                 WS-RESULTFL-STATUS                               00027000
027100         MOVE 16 TO RETURN-CODE                                   00027100
027200         MOVE 'Y' TO WS-CONTROL-EOF-SW                            00027200
027300     END-IF.                                                      00027300
027400                                                                  00027400
027500 110-READ-RULE-CONTROL.                                           00027500
027600     READ RULE-CONTROL-FILE                                       00027600
027700         AT END MOVE 'Y' TO WS-CONTROL-EOF-SW                     00027700
027800     END-READ.                                                    00027800
027900     IF NOT WS-CONTROL-EOF                                        00027900
028000         ADD +1 TO WS-RULES-READ                                  00028000
028100     END-IF.                                                      00028100
028200                                                                  00028200
028300 200-PROCESS-ONE-RULE.                                            00028300
028400     MOVE '200-PROCESS-ONE-RULE' TO PARA-NAME.                    00028400
028500     IF CTL-RULE-DISABLED                                         00028500
028600         DISPLAY 'FLDCMPR - RULE SKIPPED (DISABLED): '            00028600
028700                 CTL-RULE-NAME                                    00028700
028800         ADD +1 TO WS-RULES-SKIPPED                               00028800
028900     ELSE                                                         00028900
029000         MOVE 'N' TO WS-RULE-FAILED-SW                            00029000
029100         PERFORM 150-INIT-RULE-COUNTERS                           00029100
029200         PERFORM 300-OPEN-EXTRACT-FILES                           00029200
029300         IF NOT WS-RULE-HAS-FAILED                                00029300
029400             PERFORM 400-MERGE-COMPARE-EXTRACTS THRU 400-EXIT     00029400
029500                     UNTIL WS-SOURCE-AT-EOF AND WS-TARGET-AT-EOF  00029500
029600             PERFORM 700-CLOSE-EXTRACT-FILES                      00029600
029700         END-IF                                                   00029700
029800         PERFORM 900-WRITE-RULE-RESULT                            00029800
029900         IF WS-RULE-HAS-FAILED                                    00029900
030000             ADD +1 TO WS-RULES-FAILED                            00030000
030100         ELSE                                                     00030100
030200             ADD +1 TO WS-RULES-PROCESSED                         00030200
030300         END-IF                                                   00030300
030400     END-IF.                                                      00030400
030500     PERFORM 110-READ-RULE-CONTROL.                               00030500
030600 200-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800                                                                  00030800
030900 150-INIT-RULE-COUNTERS.                                          00030900
031000     MOVE +0 TO WS-TOTAL-RECORDS.                                 00031000
031100     MOVE +0 TO WS-DIFFERENCE-COUNT.                              00031100
031200     MOVE +0 TO WS-SOURCE-ONLY-COUNT.                             00031200
031300     MOVE +0 TO WS-TARGET-ONLY-COUNT.                             00031300
031400     MOVE +0 TO WS-VALUE-DIFF-COUNT.                              00031400
031500     MOVE 'N' TO WS-SOURCE-EOF-SW.                                00031500
031600     MOVE 'N' TO WS-TARGET-EOF-SW.                                00031600
031700                                                                  00031700
031800*************************************************************     00031800
031900*   300-OPEN-EXTRACT-FILES -- THE FILE NAMES COME OFF THE    *    00031900
032000*   RULE-CONTROL RECORD, NOT A DD CARD, SO EACH RULE CAN     *    00032000
032100*   POINT AT ITS OWN PAIR OF EXTRACTS WITHIN ONE RUN         *    00032100
032200*   (REQ CR-1466).  A BAD OPEN ON EITHER SIDE FAILS THE      *    00032200
032300*   WHOLE RULE, PER BUSINESS RULE 4 -- THE RULE CARD IS      *    00032300
032400*   MARKED FAILED BELOW AND THE RUN MOVES ON.                *    00032400
032500*************************************************************     00032500
032600 300-OPEN-EXTRACT-FILES.                                          00032600
032700     MOVE '300-OPEN-EXTRACT-FILES' TO PARA-NAME.                  00032700
032800     MOVE CTL-SOURCE-FILE-NAME TO WS-SOURCE-FILE-NAME.            00032800
032900     MOVE CTL-TARGET-FILE-NAME TO WS-TARGET-FILE-NAME.            00032900
033000     OPEN INPUT SOURCE-FILE.                                      00033000
033100     OPEN INPUT TARGET-FILE.                                      00033100
033200     IF NOT WS-SOURCE-OK                                          00033200
033300         DISPLAY 'FLDCMPR - CANNOT OPEN SOURCE EXTRACT: '         00033300
033400                 WS-SOURCE-FILE-NAME ' RC=' WS-SOURCE-STATUS      00033400
033500         MOVE 'Y' TO WS-RULE-FAILED-SW                            00033500
033600     END-IF.                                                      00033600
033700     IF NOT WS-TARGET-OK                                          00033700
033800         DISPLAY 'FLDCMPR - CANNOT OPEN TARGET EXTRACT: '         00033800
033900                 WS-TARGET-FILE-NAME ' RC=' WS-TARGET-STATUS      00033900
034000         MOVE 'Y' TO WS-RULE-FAILED-SW                            00034000
034100     END-IF.                                                      00034100
034200     IF WS-RULE-HAS-FAILED                                        00034200
034300         IF WS-SOURCE-OK                                          00034300
034400             CLOSE SOURCE-FILE                                    00034400
034500         END-IF                                                   00034500
034600         IF WS-TARGET-OK                                          00034600
034700             CLOSE TARGET-FILE                                    00034700
034800         END-IF                                                   00034800
034900     ELSE                                                         00034900
035000         PERFORM 310-READ-SOURCE-RECORD                           00035000
035100         PERFORM 320-READ-TARGET-RECORD                           00035100
035200     END-IF.                                                      00035200
035300     PERFORM 950-DUMP-TRACE.                                      00035300
035400                                                                  00035400
035500 310-READ-SOURCE-RECORD.                                          00035500
035600     READ SOURCE-FILE                                             00035600
035700         AT END MOVE 'Y' TO WS-SOURCE-EOF-SW                      00035700
035800     END-READ.                                                    00035800
035900     IF WS-SOURCE-AT-EOF                                          00035900
036000         CONTINUE                                                 00036000
036100     ELSE                                                         00036100
036200         IF NOT WS-SOURCE-OK                                      00036200
036300             DISPLAY 'FLDCMPR - SOURCE READ ERROR RC='            00036300
036400                     WS-SOURCE-STATUS                             00036400
036500             MOVE 'Y' TO WS-RULE-FAILED-SW                        00036500
036600             MOVE 'Y' TO WS-SOURCE-EOF-SW                         00036600
036700         END-IF                                                   00036700
036800     END-IF.                                                      00036800
036900                                                                  00036900
037000 320-READ-TARGET-RECORD.                                          00037000
037100     READ TARGET-FILE                                             00037100
037200         AT END MOVE 'Y' TO WS-TARGET-EOF-SW                      00037200
037300     END-READ.                                                    00037300
037400     IF WS-TARGET-AT-EOF                                          00037400
037500         CONTINUE                                                 00037500
037600     ELSE                                                         00037600
037700         IF NOT WS-TARGET-OK                                      00037700
037800             DISPLAY 'FLDCMPR - TARGET READ ERROR RC='            00037800
037900                     WS-TARGET-STATUS                             00037900
038000             MOVE 'Y' TO WS-RULE-FAILED-SW                        00038000
038100             MOVE 'Y' TO WS-TARGET-EOF-SW                         00038100
038200         END-IF                                                   00038200
038300     END-IF.                                                      00038300
038400                                                                  00038400
038500*************************************************************     00038500
038600*   400-MERGE-COMPARE-EXTRACTS -- READS-AHEAD BOTH EXTRACTS  *    00038600
038700*   BY KEY, THE SAME WAY THIS SHOP HAS ALWAYS POSITIONED A   *    00038700
038800*   MASTER AGAINST A TRANSACTION FILE.  WHICHEVER SIDE HAS   *    00038800
038900*   THE LOWER KEY IS "ONLY" FOR THIS PASS; EQUAL KEYS GO TO  *    00038900
039000*   FCMPCMPV FOR A VALUE COMPARE.  EOF ON ONE SIDE DRAINS    *    00039000
039100*   THE OTHER SIDE AS ALL "ONLY" RECORDS (BUSINESS RULE 1).  *    00039100
039200*************************************************************     00039200
039300 400-MERGE-COMPARE-EXTRACTS.                                      00039300
039400     MOVE '400-MERGE-COMPARE-EXTRACTS' TO PARA-NAME.              00039400
039500     IF WS-SOURCE-AT-EOF AND NOT WS-TARGET-AT-EOF                 00039500
039600         MOVE TARGET-KEY TO WS-COMPARE-KEY                        00039600
039700         MOVE 'N' TO WS-CMPV-SOURCE-PRESENT-SW                    00039700
039800         MOVE 'Y' TO WS-CMPV-TARGET-PRESENT-SW                    00039800
039900         PERFORM 420-CALL-COMPARATOR THRU 420-EXIT                00039900
040000         PERFORM 320-READ-TARGET-RECORD                           00040000
040100     ELSE                                                         00040100
040200     IF WS-TARGET-AT-EOF AND NOT WS-SOURCE-AT-EOF                 00040200
040300         MOVE SOURCE-KEY TO WS-COMPARE-KEY                        00040300
040400         MOVE 'Y' TO WS-CMPV-SOURCE-PRESENT-SW                    00040400
040500         MOVE 'N' TO WS-CMPV-TARGET-PRESENT-SW                    00040500
040600         PERFORM 420-CALL-COMPARATOR THRU 420-EXIT                00040600
040700         PERFORM 310-READ-SOURCE-RECORD                           00040700
040800     ELSE                                                         00040800
040900         IF SOURCE-KEY = TARGET-KEY                               00040900
041000             MOVE SOURCE-KEY TO WS-COMPARE-KEY                    00041000
041100             MOVE 'Y' TO WS-CMPV-SOURCE-PRESENT-SW                00041100
041200             MOVE 'Y' TO WS-CMPV-TARGET-PRESENT-SW                00041200
041300             PERFORM 420-CALL-COMPARATOR THRU 420-EXIT            00041300
041400             PERFORM 310-READ-SOURCE-RECORD                       00041400
041500             PERFORM 320-READ-TARGET-RECORD                       00041500
041600         ELSE                                                     00041600
041700         IF SOURCE-KEY < TARGET-KEY                               00041700
041800             MOVE SOURCE-KEY TO WS-COMPARE-KEY                    00041800
041900             MOVE 'Y' TO WS-CMPV-SOURCE-PRESENT-SW                00041900
042000             MOVE 'N' TO WS-CMPV-TARGET-PRESENT-SW                00042000
042100             PERFORM 420-CALL-COMPARATOR THRU 420-EXIT            00042100
042200             PERFORM 310-READ-SOURCE-RECORD                       00042200
042300         ELSE                                                     00042300
042400             MOVE TARGET-KEY TO WS-COMPARE-KEY                    00042400
042500             MOVE 'N' TO WS-CMPV-SOURCE-PRESENT-SW                00042500
042600             MOVE 'Y' TO WS-CMPV-TARGET-PRESENT-SW                00042600
042700             PERFORM 420-CALL-COMPARATOR THRU 420-EXIT            00042700
042800             PERFORM 320-READ-TARGET-RECORD                       00042800
042900         END-IF                                                   00042900
043000         END-IF                                                   00043000
043100     END-IF                                                       00043100
043200     END-IF.                                                      00043200
043300 400-EXIT.                                                        00043300
043400     EXIT.                                                        00043400
043500                                                                  00043500
043600 420-CALL-COMPARATOR.                                             00043600
043700     MOVE SPACES TO WS-CMPV-SOURCE-VALUE.                         00043700
043800     MOVE SPACES TO WS-CMPV-TARGET-VALUE.                         00043800
043900     IF WS-CMPV-SOURCE-PRESENT                                    00043900
044000         MOVE SOURCE-VALUE TO WS-CMPV-SOURCE-VALUE                00044000
044100     END-IF.                                                      00044100
044200     IF WS-CMPV-TARGET-PRESENT                                    00044200
044300         MOVE TARGET-VALUE TO WS-CMPV-TARGET-VALUE                00044300
044400     END-IF.                                                      00044400
044500     CALL 'FCMPCMPV' USING WS-CMPV-SOURCE-PRESENT-SW              00044500
044600                            WS-CMPV-TARGET-PRESENT-SW             00044600
044700                            WS-CMPV-SOURCE-VALUE                  00044700
044800                            WS-CMPV-TARGET-VALUE                  00044800
044900                            CTL-FIELD-NAME                        00044900
045000                            WS-CMPV-DIFF-TYPE                     00045000
045100                            WS-CMPV-DIFF-SOURCE-VALUE             00045100
045200                            WS-CMPV-DIFF-TARGET-VALUE             00045200
045300                            WS-CMPV-DIFFERENCE-FOUND-SW.          00045300
045400     ADD +1 TO WS-TOTAL-RECORDS.                                  00045400
045500     IF WS-CMPV-DIFFERENCE-FOUND                                  00045500
045600         PERFORM 430-WRITE-DIFFERENCE-RECORD                      00045600
045700     END-IF.                                                      00045700
045800 420-EXIT.                                                        00045800
045900     EXIT.                                                        00045900
046000                                                                  00046000
046100 430-WRITE-DIFFERENCE-RECORD.                                     00046100
046200     MOVE WS-COMPARE-KEY        TO DIFF-KEY.                      00046200
046300     MOVE WS-CMPV-DIFF-TYPE     TO DIFF-TYPE.                     00046300
046400     MOVE WS-CMPV-DIFF-SOURCE-VALUE TO DIFF-SOURCE-VALUE.         00046400
046500     MOVE WS-CMPV-DIFF-TARGET-VALUE TO DIFF-TARGET-VALUE.         00046500
046600     MOVE CTL-FIELD-NAME        TO DIFF-FIELD-NAME.               00046600
046700     WRITE DIFFERENCE-REC.                                        00046700
046800     ADD +1 TO WS-DIFFERENCE-COUNT.                               00046800
046900     IF DIFF-SOURCE-ONLY                                          00046900
047000         ADD +1 TO WS-SOURCE-ONLY-COUNT                           00047000
047100     ELSE                                                         00047100
047200     IF DIFF-TARGET-ONLY                                          00047200
047300         ADD +1 TO WS-TARGET-ONLY-COUNT                           00047300
047400     ELSE                                                         00047400
047500         ADD +1 TO WS-VALUE-DIFF-COUNT                            00047500
047600     END-IF                                                       00047600
047700     END-IF.                                                      00047700
047800                                                                  00047800
047900 700-CLOSE-EXTRACT-FILES.                                         00047900
048000     CLOSE SOURCE-FILE.                                           00048000
048100     CLOSE TARGET-FILE.                                           00048100
048200                                                                  00048200
048300*************************************************************     00048300
048400*   900-WRITE-RULE-RESULT -- ONE ROW PER RULE CARD, WHETHER  *    00048400
048500*   THE RULE SUCCEEDED OR FAILED (BUSINESS RULE 4).  A       *    00048500
048600*   FAILED RULE CARRIES ZERO COUNTS -- THE PARTIAL TALLY     *    00048600
048700*   ISN'T TRUSTWORTHY IF THE RULE ABORTED PART WAY THROUGH.  *    00048700
048800*************************************************************     00048800
048900 900-WRITE-RULE-RESULT.                                           00048900
049000     MOVE '900-WRITE-RULE-RESULT' TO PARA-NAME.                   00049000
049100     MOVE CTL-RULE-NAME TO RES-RULE-NAME.                         00049100
049200     MOVE CTL-RULE-DESC TO RES-RULE-DESC.                         00049200
049300     IF WS-RULE-HAS-FAILED                                        00049300
049400         MOVE 'FAILED ' TO RES-STATUS                             00049400
049500         MOVE +0 TO RES-TOTAL-RECORDS                             00049500
049600         MOVE +0 TO RES-DIFFERENCE-COUNT                          00049600
049700         MOVE +0 TO RES-SOURCE-ONLY-COUNT                         00049700
049800         MOVE +0 TO RES-TARGET-ONLY-COUNT                         00049800
049900         MOVE +0 TO RES-VALUE-DIFF-COUNT                          00049900
050000     ELSE                                                         00050000
050100         MOVE 'SUCCESS' TO RES-STATUS                             00050100
050200         MOVE WS-TOTAL-RECORDS     TO RES-TOTAL-RECORDS           00050200
050300         MOVE WS-DIFFERENCE-COUNT  TO RES-DIFFERENCE-COUNT        00050300
050400         MOVE WS-SOURCE-ONLY-COUNT TO RES-SOURCE-ONLY-COUNT       00050400
050500         MOVE WS-TARGET-ONLY-COUNT TO RES-TARGET-ONLY-COUNT       00050500
050600         MOVE WS-VALUE-DIFF-COUNT  TO RES-VALUE-DIFF-COUNT        00050600
050700     END-IF.                                                      00050700
050800     WRITE RULE-RESULT-REC.                                       00050800
050900                                                                  00050900
051000*************************************************************     00051000
051100*   950-DUMP-TRACE -- UPSI-0 DIAGNOSTIC ONLY, NOT NORMALLY   *    00051100
051200*   ON FOR A PRODUCTION RUN.  LOGS THE DD-NAME PORTION OF    *    00051200
051300*   THE SOURCE EXTRACT AND THE THREE RULE SWITCHES AS ONE    *    00051300
051400*   COMPACT CODE INSTEAD OF THREE SEPARATE DISPLAY LINES.    *    00051400
051500*************************************************************     00051500
051600 950-DUMP-TRACE.                                                  00051600
051700     IF WS-TRACE-SWITCH-ON                                        00051700
051800         DISPLAY 'FLDCMPR TRACE ' CTL-RULE-NAME ' '               00051800
051900                 WS-SOURCE-DDNAME-PORTION ' '                     00051900
052000                 WS-SWITCH-TRACE-CODE                             00052000
052100     END-IF.                                                      00052100
052200                                                                  00052200
052300 990-CLOSE-STATIC-FILES.                                          00052300
052400     CLOSE RULE-CONTROL-FILE.                                     00052400
052500     CLOSE DIFFERENCE-FILE.                                       00052500
052600     CLOSE RESULT-FILE.                                           00052600
