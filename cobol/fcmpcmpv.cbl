000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.     FCMPCMPV.                                        00000300
000400 AUTHOR.         R S KOWALCZYK.                                   00000400
000500 INSTALLATION.   SYSTEMS GROUP - AUDIT AND RECONCILIATION UNIT.   00000500
000600 DATE-WRITTEN.   04/06/91.                                        00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.       NON-CONFIDENTIAL.                                00000800
000900***************************************************************** 00000900
001000*                                                               * 00001000
001100*   FCMPCMPV -- FIELD COMPARATOR, KEY CLASSIFY / VALUE COMPARE  * 00001100
001200*                                                               * 00001200
001300*   CALLED ONCE PER DISTINCT KEY BY FLDCMPR'S MERGE-COMPARE     * 00001300
001400*   LOOP (PARAGRAPH 420).  GIVEN WHICH SIDE(S) OF THE CURRENT   * 00001400
001500*   KEY ARE PRESENT AND, WHEN BOTH ARE PRESENT, THE TWO VALUES  * 00001500
001600*   TO BE COMPARED, THIS ROUTINE RETURNS THE DIFFERENCE TYPE    * 00001600
001700*   (IF ANY) AND THE VALUES TO CARRY ONTO THE DIFFERENCE-FILE.  * 00001700
001800*                                                               * 00001800
001900*   THE VALUE COMPARE IS A STRAIGHT ALPHANUMERIC EQUAL TEST --  * 00001900
002000*   NO TRIM, NO CASE FOLD, NO NUMERIC EDIT.  A TRAILING BLANK   * 00002000
002100*   IS A DIFFERENCE THE SAME AS ANY OTHER CHARACTER.  DO NOT    * 00002100
002200*   "IMPROVE" THIS WITH FUNCTION TRIM OR AN INSPECT -- THE      * 00002200
002300*   AUDIT DESK RELIES ON AN EXACT BYTE-FOR-BYTE COMPARE TO      * 00002300
002400*   MATCH WHAT THE ON-LINE RECONCILER PRODUCES.                 * 00002400
002500*                                                               * 00002500
002600*   CHANGE LOG.                                                 * 00002600
002700*   ----------------------------------------------------------- * 00002700
002800*   04/06/91  RSK  ORIGINAL PROGRAM, REQ CR-0512.               * 00002800
002900*   09/14/91  RSK  ADDED THE NUMERIC REDEFINES ON THE PRESENCE  * 00002900
003000*                  SWITCHES SO 999-DUMP-SWITCHES CAN TRACE A    * 00003000
003100*                  CALL IN ONE DISPLAY LINE INSTEAD OF THREE.   * 00003100
003200*   02/02/93  TDM  FIXED VALUE-DIFFERENT MISSPELLED AS          * 00003200
003300*                  VALUE-DIFFERANT IN THE 88-LEVEL, REQ CR-0819.* 00003300
003400*   07/19/94  RSK  CLARIFIED COMMENTS PER AUDIT DESK WALKTHROUGH* 00003400
003500*                  -- NO LOGIC CHANGE.                          * 00003500
003600*   11/03/95  TDM  ADDED WS-CALL-COUNT FOR THE NIGHTLY RUN LOG, * 00003600
003700*                  REQ CR-1042.                                 * 00003700
003800*   01/22/97  RSK  RAISED WS-CALL-COUNT TO S9(9) COMP, THE      * 00003800
003900*                  BIGGEST POLICY-MASTER RULE WAS WRAPPING      * 00003900
004000*                  PAST S9(4) PARTWAY THROUGH A RUN.            * 00004000
004100*   08/11/98  TDM  Y2K REMEDIATION REVIEW -- THIS PROGRAM       * 00004100
004200*                  CARRIES NO CENTURY-SENSITIVE DATE FIELDS,    * 00004200
004300*                  DATE-WRITTEN LEFT AS-IS FOR THE AUDIT TRAIL. * 00004300
004400*                  SIGNED OFF PER Y2K PROJECT CR-1200.          * 00004400
004500*   03/30/00  RSK  REQ CR-1305 - LK-DIFF-FIELD-NAME ADDED TO    * 00004500
004600*                  THE PARAMETER LIST FOR THE 2000 AUDIT DESK   * 00004600
004700*                  REWRITE OF THE DIFFERENCE REPORT.            * 00004700
004800*   06/17/02  TDM  REQ CR-1466 - MINOR CLEANUP OF PARA NAMES.   * 00004800
004900*   09/12/03  RSK  REQ CR-1522 - BANNER COMMENT STILL SAID   *    00004900
005000*                  PARAGRAPH 330; THE CR-1466 PARAGRAPH      *    00005000
005100*                  RENUMBER MISSED IT.  CORRECTED TO 420,    *    00005100
005200*                  FLDCMPR'S ACTUAL CALL POINT.              *    00005200
005300***************************************************************** 00005300
005400                                                                  00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER.  IBM-390.                                       00005700
005800 OBJECT-COMPUTER.  IBM-390.                                       00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                       00006000
006100            OFF STATUS IS WS-TRACE-SWITCH-OFF.                    00006100
006200                                                                  00006200
006300 DATA DIVISION.                                                   00006300
006400 WORKING-STORAGE SECTION.                                         00006400
006500                                                                  00006500
006600***************************************************************** 00006600
006700*    MISC FIELDS - PARAGRAPH TRACE, CALL COUNTER                * 00006700
006800*    PARA-NAME-BREAKOUT LETS 900-DUMP-SWITCHES LOG JUST THE     * 00006800
006900*    NUMBERED-PARAGRAPH PREFIX WITHOUT THE FULL 30-BYTE NAME.   * 00006900
007000***************************************************************** 00007000
007100 01  PARA-NAME                      PIC X(30)  VALUE SPACES.      00007100
007200 01  PARA-NAME-BREAKOUT REDEFINES PARA-NAME.                      00007200
007300     05  PARA-NUMBER                 PIC X(07).                   00007300
007400     05  PARA-DESC                   PIC X(23).                   00007400
007500 01  WS-CALL-COUNT                  PIC S9(9)  COMP  VALUE +0.    00007500
007600                                                                  00007600
007700***************************************************************** 00007700
007800*    PRESENCE / RESULT SWITCHES -- REDEFINED AS ONE 3-CHAR       *00007800
007900*    TRACE CODE SO 900-DUMP-SWITCHES CAN LOG THEM IN ONE FIELD   *00007900
008000*    INSTEAD OF THREE (SEE HEADER CHANGE LOG, 09/14/91).         *00008000
008100***************************************************************** 00008100
008200 01  WS-SWITCH-AREA.                                              00008200
008300     05  WS-SOURCE-PRESENT-SW        PIC X(01)  VALUE 'N'.        00008300
008400         88  WS-SOURCE-WAS-PRESENT   VALUE 'Y'.                   00008400
008500     05  WS-TARGET-PRESENT-SW        PIC X(01)  VALUE 'N'.        00008500
008600         88  WS-TARGET-WAS-PRESENT   VALUE 'Y'.                   00008600
008700     05  WS-VALUES-MATCHED-SW        PIC X(01)  VALUE 'N'.        00008700
008800         88  WS-VALUES-DID-MATCH     VALUE 'Y'.                   00008800
008900 01  WS-SWITCH-TRACE-CODE REDEFINES WS-SWITCH-AREA PIC X(03).     00008900
009000                                                                  00009000
009100 01  WS-DIFF-TYPE-LITERALS.                                       00009100
009200     05  WS-LIT-SOURCE-ONLY           PIC X(15)                   00009200
009300                                      VALUE 'SOURCE-ONLY    '.    00009300
009400     05  WS-LIT-TARGET-ONLY           PIC X(15)                   00009400
009500                                      VALUE 'TARGET-ONLY    '.    00009500
009600     05  WS-LIT-VALUE-DIFFERENT       PIC X(15)                   00009600
009700                                      VALUE 'VALUE-DIFFERENT'.    00009700
009800 01  WS-DIFF-TYPE-TABLE REDEFINES WS-DIFF-TYPE-LITERALS.          00009800
009900     05  WS-DIFF-TYPE-ENTRY           PIC X(15) OCCURS 3 TIMES.   00009900
010000                                                                  00010000
010100 LINKAGE SECTION.                                                 00010100
010200 01  LK-SOURCE-PRESENT-SW             PIC X(01).                  00010200
010300     88  LK-SOURCE-PRESENT            VALUE 'Y'.                  00010300
010400 01  LK-TARGET-PRESENT-SW             PIC X(01).                  00010400
010500     88  LK-TARGET-PRESENT            VALUE 'Y'.                  00010500
010600 01  LK-SOURCE-VALUE                  PIC X(30).                  00010600
010700 01  LK-TARGET-VALUE                  PIC X(30).                  00010700
010800 01  LK-FIELD-NAME                    PIC X(20).                  00010800
010900 01  LK-DIFF-TYPE                     PIC X(15).                  00010900
011000 01  LK-DIFF-SOURCE-VALUE             PIC X(30).                  00011000
011100 01  LK-DIFF-TARGET-VALUE             PIC X(30).                  00011100
011200 01  LK-DIFFERENCE-FOUND-SW           PIC X(01).                  00011200
011300     88  LK-DIFFERENCE-FOUND          VALUE 'Y'.                  00011300
011400     88  LK-NO-DIFFERENCE-FOUND       VALUE 'N'.                  00011400
011500                                                                  00011500
011600 PROCEDURE DIVISION USING LK-SOURCE-PRESENT-SW                    00011600
011700                          LK-TARGET-PRESENT-SW                    00011700
011800                          LK-SOURCE-VALUE                         00011800
011900                          LK-TARGET-VALUE                         00011900
012000                          LK-FIELD-NAME                           00012000
012100                          LK-DIFF-TYPE                            00012100
012200                          LK-DIFF-SOURCE-VALUE                    00012200
012300                          LK-DIFF-TARGET-VALUE                    00012300
012400                          LK-DIFFERENCE-FOUND-SW.                 00012400
012500                                                                  00012500
012600 000-CLASSIFY-KEY.                                                00012600
012700     MOVE '000-CLASSIFY-KEY' TO PARA-NAME.                        00012700
012800     ADD +1 TO WS-CALL-COUNT.                                     00012800
012900     PERFORM 010-INITIALIZE-RESULT THRU 010-EXIT.                 00012900
013000     MOVE LK-SOURCE-PRESENT-SW TO WS-SOURCE-PRESENT-SW.           00013000
013100     MOVE LK-TARGET-PRESENT-SW TO WS-TARGET-PRESENT-SW.           00013100
013200                                                                  00013200
013300     IF WS-SOURCE-WAS-PRESENT AND WS-TARGET-WAS-PRESENT           00013300
013400         PERFORM 100-COMPARE-VALUES THRU 100-EXIT                 00013400
013500     ELSE                                                         00013500
013600     IF WS-SOURCE-WAS-PRESENT                                     00013600
013700         PERFORM 200-BUILD-SOURCE-ONLY THRU 200-EXIT              00013700
013800     ELSE                                                         00013800
013900     IF WS-TARGET-WAS-PRESENT                                     00013900
014000         PERFORM 300-BUILD-TARGET-ONLY THRU 300-EXIT              00014000
014100     ELSE                                                         00014100
014200         PERFORM 900-DUMP-SWITCHES THRU 900-EXIT                  00014200
014300     END-IF                                                       00014300
014400     END-IF                                                       00014400
014500     END-IF.                                                      00014500
014600                                                                  00014600
014700     GOBACK.                                                      00014700
014800                                                                  00014800
014900 010-INITIALIZE-RESULT.                                           00014900
015000     MOVE SPACES TO LK-DIFF-TYPE.                                 00015000
015100     MOVE SPACES TO LK-DIFF-SOURCE-VALUE.                         00015100
015200     MOVE SPACES TO LK-DIFF-TARGET-VALUE.                         00015200
015300     MOVE 'N'    TO LK-DIFFERENCE-FOUND-SW.                       00015300
015400     MOVE 'N'    TO WS-VALUES-MATCHED-SW.                         00015400
015500 010-EXIT.                                                        00015500
015600     EXIT.                                                        00015600
015700                                                                  00015700
015800***************************************************************** 00015800
015900*   100-COMPARE-VALUES -- BUSINESS RULE 2, EXACT ALPHANUMERIC   * 00015900
016000*   COMPARE OF THE TWO X(30) VALUE FIELDS.  NO ROUNDING, NO     * 00016000
016100*   NUMERIC EDIT, NO TRIM -- SEE HEADER REMARKS.                * 00016100
016200***************************************************************** 00016200
016300 100-COMPARE-VALUES.                                              00016300
016400     MOVE '100-COMPARE-VALUES' TO PARA-NAME.                      00016400
016500     IF LK-SOURCE-VALUE = LK-TARGET-VALUE                         00016500
016600         MOVE 'Y' TO WS-VALUES-MATCHED-SW                         00016600
016700     ELSE                                                         00016700
016800         MOVE 'N' TO WS-VALUES-MATCHED-SW                         00016800
016900         MOVE WS-LIT-VALUE-DIFFERENT TO LK-DIFF-TYPE              00016900
017000         MOVE LK-SOURCE-VALUE        TO LK-DIFF-SOURCE-VALUE      00017000
017100         MOVE LK-TARGET-VALUE        TO LK-DIFF-TARGET-VALUE      00017100
017200         MOVE 'Y'                    TO LK-DIFFERENCE-FOUND-SW    00017200
017300     END-IF.                                                      00017300
017400     PERFORM 900-DUMP-SWITCHES THRU 900-EXIT.                     00017400
017500 100-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700                                                                  00017700
017800***************************************************************** 00017800
017900*   200/300 -- BUSINESS RULE 1, KEY PRESENT ON ONE SIDE ONLY.   * 00017900
018000***************************************************************** 00018000
018100 200-BUILD-SOURCE-ONLY.                                           00018100
018200     MOVE '200-BUILD-SOURCE-ONLY' TO PARA-NAME.                   00018200
018300     MOVE WS-LIT-SOURCE-ONLY TO LK-DIFF-TYPE.                     00018300
018400     MOVE LK-SOURCE-VALUE    TO LK-DIFF-SOURCE-VALUE.             00018400
018500     MOVE SPACES              TO LK-DIFF-TARGET-VALUE.            00018500
018600     MOVE 'Y'                 TO LK-DIFFERENCE-FOUND-SW.          00018600
018700     PERFORM 900-DUMP-SWITCHES THRU 900-EXIT.                     00018700
018800 200-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000                                                                  00019000
019100 300-BUILD-TARGET-ONLY.                                           00019100
019200     MOVE '300-BUILD-TARGET-ONLY' TO PARA-NAME.                   00019200
019300     MOVE WS-LIT-TARGET-ONLY TO LK-DIFF-TYPE.                     00019300
019400     MOVE SPACES              TO LK-DIFF-SOURCE-VALUE.            00019400
019500     MOVE LK-TARGET-VALUE     TO LK-DIFF-TARGET-VALUE.            00019500
019600     MOVE 'Y'                 TO LK-DIFFERENCE-FOUND-SW.          00019600
019700     PERFORM 900-DUMP-SWITCHES THRU 900-EXIT.                     00019700
019800 300-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000                                                                  00020000
020100 900-DUMP-SWITCHES.                                               00020100
020200     IF WS-TRACE-SWITCH-ON                                        00020200
020300         DISPLAY 'FCMPCMPV TRACE ' LK-FIELD-NAME ' '              00020300
020400                 WS-SWITCH-TRACE-CODE ' CALL# ' WS-CALL-COUNT     00020400
020500     END-IF.                                                      00020500
020600 900-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
