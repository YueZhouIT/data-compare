000100***************************************************************** 00000100
000200*                                                                 00000200
000300*    FCEXTREC  --  SOURCE / TARGET EXTRACT RECORD                 00000300
000400*                                                                 00000400
000500*    ONE COPY MEMBER SERVES BOTH THE SOURCE-FILE AND THE          00000500
000600*    TARGET-FILE FD, SINCE BOTH SIDES OF A COMPARISON RULE        00000600
000700*    CARRY THE SAME 40-BYTE SHAPE -- A BUSINESS KEY AND THE       00000700
000800*    ONE FIELD BEING COMPARED, CARRIED AS TEXT SO NUMERIC AND     00000800
000900*    ALPHANUMERIC SOURCE COLUMNS COMPARE THE SAME WAY.            00000900
001000*                                                                 00001000
001100*    COPY THIS MEMBER TWICE, REPLACING THE :SIDE: TAG, THE        00001100
001200*    SAME WAY CUSTCOPY IS REPLACED FOR WS-CUST / CSTOUT --        00001200
001300*                                                                 00001300
001400*        COPY FCEXTREC REPLACING ==:SIDE:== BY ==SOURCE==.        00001400
001500*        COPY FCEXTREC REPLACING ==:SIDE:== BY ==TARGET==.        00001500
001600*                                                                 00001600
001700*    2011-04-06  RSK  ORIGINAL MEMBER FOR THE COMPARATOR JOB.     00001700
001800*    2013-09-19  RSK  REQ CR-1147 - PADDED REC-VALUE TO X(30)     00001800
001900*                     TO MATCH THE WIDEST EXTRACT COLUMN SEEN     00001900
002000*                     IN THE POLICY-MASTER RECONCILE RUN.         00002000
002100*    NOTE - THIS 40-BYTE SHAPE IS THE EXTRACT'S EXTERNAL          00002100
002200*    CONTRACT WITH THE FEEDER JOB THAT BUILDS SOURCEFL/TARGETFL   00002200
002300*    -- NO FILLER PAD HERE, ADDING ONE WOULD SHIFT EVERY BYTE     00002300
002400*    THE FEEDER JOB WRITES.  SEE FCDIFREC/FCRESREC FOR THE        00002400
002500*    SHOP'S NORMAL TRAILING-FILLER HABIT.                         00002500
002600***************************************************************** 00002600
002700 01  :SIDE:-REC.                                                  00002700
002800     05  :SIDE:-KEY                     PIC X(10).                00002800
002900     05  :SIDE:-VALUE                   PIC X(30).                00002900
